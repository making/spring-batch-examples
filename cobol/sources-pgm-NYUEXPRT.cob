000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     NYUEXPRT.
000400 AUTHOR.         TAN BOON KIAT.
000500 INSTALLATION.   BRANCH OPERATIONS SYSTEMS - LEDGER MAINTENANCE.
000600 DATE-WRITTEN.   28 MAR 1988.
000700 DATE-COMPILED.
000800 SECURITY.       RESTRICTED - BRANCH OPERATIONS USE ONLY.
000900*
001000*DESCRIPTION :  READS EVERY ROW OF THE NYUSYUKKIN LEDGER TABLE,
001100*               IN TABLE ORDER, AND SPLITS THE ROWS ACROSS TWO
001200*               OUTPUT CSV FILES BY TRANSACTION TYPE - WITHDRAWALS
001300*               TO ONE FILE, DEPOSITS TO THE OTHER. AN UNKNOWN
001400*               TRANSACTION TYPE IS A HARD ABORT, NOT A SKIP.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* MOD.#   INIT    DATE        DESCRIPTION
002000* ------  ------  ----------  -----------------------------------
002100* NYU003  TANBK   28/03/1988  BRANCH LEDGER CONVERSION PROJECT
002200*                             - INITIAL VERSION.
002300* NYU016  OOIKW   11/11/1998  Y2K REMEDIATION REQ 98-1142
002400*                             - TORIHIKIBI CARRIED AS A FULL
002500*                               4-DIGIT CENTURY/YEAR ON OUTPUT.
002600* NYU042  LIMBH   10/09/2004  REQ 2004-0118
002700*                             - A ZERO-ROW LEDGER USED TO END THE
002800*                               RUN CLEAN WITH TWO EMPTY OUTPUT
002900*                               FILES AND NO WARNING. OPERATOR LOG
003000*                               NOW FLAGS THIS AS A SUSPECT RUN.
003100* NYU039  LIMBH   02/02/2005  AUDIT FINDING 2005-0031
003200*                             - SHITEN-NAME STRINGED DELIMITED BY
003300*                               SPACE WAS TRUNCATING ANY BRANCH
003400*                               NAME WITH AN EMBEDDED SPACE AT THE
003500*                               FIRST BLANK. NOW TRIMS TRAILING
003600*                               PAD ONLY, VIA REFERENCE MOD ON THE
003700*                               SCANNED LENGTH.
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004700                    CLASS NYU-NUMERIC-CLASS IS "0" THRU "9"
004800                    UPSI-0 IS UPSI-SWITCH-0
004900                      ON  STATUS IS U0-ON
005000                      OFF STATUS IS U0-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TFSNYUTB ASSIGN TO DATABASE-TFSNYUTB
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800     SELECT TFSNYUWD ASSIGN TO DATABASE-TFSNYUWD
005900            ORGANIZATION      IS LINE SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200     SELECT TFSNYUDP ASSIGN TO DATABASE-TFSNYUDP
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  TFSNYUTB
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS TFSNYUTB-REC.
007500 01  TFSNYUTB-REC.
007600     COPY NYUREC.
007700
007800 FD  TFSNYUWD
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS TFSNYUWD-REC.
008100 01  TFSNYUWD-REC                    PIC X(80).
008200
008300 FD  TFSNYUDP
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS TFSNYUDP-REC.
008600 01  TFSNYUDP-REC                    PIC X(80).
008700
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                          PIC X(24)        VALUE
009100     "** PROGRAM NYUEXPRT **".
009200
009300* ------------------ PROGRAM WORKING STORAGE -------------------*
009400* COMMON WORK AREA - STANDALONE 01-LEVEL ITEMS, NOT A GROUP.
009500 COPY NYUCMWS.
009600
009700 01  WK-C-EOF-SWITCHES.
009800     05  WK-C-LEDGER-EOF-SW          PIC X(01) VALUE "N".
009900         88  WK-C-LEDGER-EOF             VALUE "Y".
010000     05  FILLER                      PIC X(02).
010100
010200 01  WK-C-TORIHIKIBI-OUT             PIC X(08).
010300 01  WK-N-TORIHIKIBI-OUT-R REDEFINES WK-C-TORIHIKIBI-OUT
010400                                  PIC 9(08).
010500*                 NYUREC-KINGAKU IS PACKED COMP-3 - UNPACK IT
010600*                 HERE BEFORE IT GOES INTO THE CSV STRING.
010700 01  WK-C-KINGAKU-OUT                PIC 9(09).
010800*                 TRUE LENGTH OF NYUREC-SHITEN-NAME LESS TRAILING
010900*                 PADDING - SHITEN-NAME IS A FREE-TEXT FIELD AND
011000*                 CAN CARRY EMBEDDED SPACES (E.G. A TWO-WORD
011100*                 BRANCH NAME), SO WE CANNOT JUST STRING IT
011200*                 DELIMITED BY SPACE.                             NYU039
011300 01  WK-N-SHITEN-LEN                 PIC S9(05) COMP.             NYU039
011400
011500 01  WK-C-CSV-OUT-LINE               PIC X(80).
011600
011700 01  WK-N-WITHDRAWAL-COUNT           PIC S9(07) COMP VALUE ZERO.
011800 01  WK-N-DEPOSIT-COUNT              PIC S9(07) COMP VALUE ZERO.
011900
012000 EJECT
012100***************
012200* PROCEDURE DIVISION.
012300***************
012400 PROCEDURE DIVISION.
012500
012600 MAIN-MODULE.
012700     PERFORM A000-INITIALIZE-ROUTINE
012800        THRU A099-INITIALIZE-ROUTINE-EX.
012900     PERFORM B000-READ-LEDGER-ROUTINE
013000        THRU B099-READ-LEDGER-ROUTINE-EX.
013100     PERFORM C000-PROCESS-ROUTINE
013200        THRU C099-PROCESS-ROUTINE-EX
013300        UNTIL WK-C-LEDGER-EOF.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z099-END-PROGRAM-ROUTINE-EX.
013600     STOP RUN.
013700
013800*---------------------------------------------------------------*
013900 A000-INITIALIZE-ROUTINE.
014000*---------------------------------------------------------------*
014100     OPEN INPUT  TFSNYUTB.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "NYUEXPRT - OPEN FILE ERROR - TFSNYUTB"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         GO TO Y900-ABNORMAL-TERMINATION.
014600
014700     OPEN OUTPUT TFSNYUWD.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "NYUEXPRT - OPEN FILE ERROR - TFSNYUWD"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         GO TO Y900-ABNORMAL-TERMINATION.
015200
015300     OPEN OUTPUT TFSNYUDP.
015400     IF  NOT WK-C-SUCCESSFUL
015500         DISPLAY "NYUEXPRT - OPEN FILE ERROR - TFSNYUDP"
015600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700         GO TO Y900-ABNORMAL-TERMINATION.
015800
015900 A099-INITIALIZE-ROUTINE-EX.
016000     EXIT.
016100
016200*---------------------------------------------------------------*
016300 B000-READ-LEDGER-ROUTINE.
016400*---------------------------------------------------------------*
016500     READ TFSNYUTB
016600         AT END  MOVE "Y" TO WK-C-LEDGER-EOF-SW.
016700 B099-READ-LEDGER-ROUTINE-EX.
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 C000-PROCESS-ROUTINE.
017200*---------------------------------------------------------------*
017300     ADD     1                       TO    WK-N-REC-COUNT.
017400     PERFORM D000-BUILD-CSV-ROUTINE
017500        THRU D099-BUILD-CSV-ROUTINE-EX.
017600
017700     EVALUATE NYUREC-KUBUN
017800         WHEN 0
017900             PERFORM E000-WRITE-WITHDRAWAL-ROUTINE
018000                THRU E099-WRITE-WITHDRAWAL-ROUTINE-EX
018100         WHEN 1
018200             PERFORM F000-WRITE-DEPOSIT-ROUTINE
018300                THRU F099-WRITE-DEPOSIT-ROUTINE-EX
018400         WHEN OTHER
018500             DISPLAY "NYUEXPRT - UNKNOWN NYUSYUKKIN-KUBUN : "
018600                     NYUREC-KUBUN
018700             GO TO Y900-ABNORMAL-TERMINATION
018800     END-EVALUATE.
018900
019000     PERFORM B000-READ-LEDGER-ROUTINE
019100        THRU B099-READ-LEDGER-ROUTINE-EX.
019200 C099-PROCESS-ROUTINE-EX.
019300     EXIT.
019400
019500*---------------------------------------------------------------*
019600 D000-BUILD-CSV-ROUTINE.
019700*---------------------------------------------------------------*
019800     IF      NYUREC-TORIHIKIBI = ZERO
019900             MOVE SPACES             TO    WK-C-TORIHIKIBI-OUT      NYU016
020000     ELSE
020100             MOVE NYUREC-TORIHIKIBI  TO    WK-N-TORIHIKIBI-OUT-R.   NYU016
020200
020300     PERFORM D010-TRIM-SHITEN-ROUTINE                              NYU039
020400        THRU D019-TRIM-SHITEN-ROUTINE-EX.                          NYU039
020500     MOVE    NYUREC-KINGAKU          TO    WK-C-KINGAKU-OUT.
020600     MOVE    SPACES                  TO    WK-C-CSV-OUT-LINE.
020700     STRING  NYUREC-SHITEN-NAME(1:WK-N-SHITEN-LEN)                 NYU039
020800                          DELIMITED BY SIZE                        NYU039
020900             ","                  DELIMITED BY SIZE
021000             NYUREC-KOKYAKU-ID    DELIMITED BY SIZE
021100             ","                  DELIMITED BY SIZE
021200             NYUREC-KUBUN         DELIMITED BY SIZE
021300             ","                  DELIMITED BY SIZE
021400             WK-C-KINGAKU-OUT     DELIMITED BY SIZE
021500             ","                  DELIMITED BY SIZE
021600             WK-C-TORIHIKIBI-OUT  DELIMITED BY SPACE
021700        INTO WK-C-CSV-OUT-LINE.
021800 D099-BUILD-CSV-ROUTINE-EX.
021900     EXIT.
022000*---------------------------------------------------------------*   NYU039
022100 D010-TRIM-SHITEN-ROUTINE.                                         NYU039
022200*---------------------------------------------------------------*   NYU039
022300*    SCANS NYUREC-SHITEN-NAME BACKWARDS FROM ITS FULL 20-BYTE       NYU039
022400*    WIDTH, STOPPING AT THE FIRST NON-SPACE BYTE, SO THE OUTPUT     NYU039
022500*    STRING KEEPS ANY EMBEDDED SPACES IN THE BRANCH NAME AND        NYU039
022600*    DROPS ONLY THE TRAILING PAD. A WHOLLY-BLANK NAME LEAVES AT     NYU039
022700*    LEAST 1 BYTE SO THE REFERENCE MODIFICATION STAYS LEGAL.        NYU039
022800     MOVE    20                      TO    WK-N-SHITEN-LEN.         NYU039
022900     PERFORM D020-SCAN-SHITEN-ROUTINE                              NYU039
023000        THRU D029-SCAN-SHITEN-ROUTINE-EX                           NYU039
023100        UNTIL WK-N-SHITEN-LEN = 1                                  NYU039
023200        OR    NYUREC-SHITEN-NAME(WK-N-SHITEN-LEN:1) NOT = SPACE.    NYU039
023300 D019-TRIM-SHITEN-ROUTINE-EX.                                      NYU039
023400     EXIT.                                                         NYU039
023500*---------------------------------------------------------------*   NYU039
023600 D020-SCAN-SHITEN-ROUTINE.                                         NYU039
023700*---------------------------------------------------------------*   NYU039
023800     SUBTRACT 1                     FROM  WK-N-SHITEN-LEN.          NYU039
023900 D029-SCAN-SHITEN-ROUTINE-EX.                                      NYU039
024000     EXIT.                                                         NYU039
024100
024200*---------------------------------------------------------------*
024300 E000-WRITE-WITHDRAWAL-ROUTINE.
024400*---------------------------------------------------------------*
024500     MOVE    WK-C-CSV-OUT-LINE       TO    TFSNYUWD-REC.
024600     WRITE   TFSNYUWD-REC.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "NYUEXPRT - WRITE FILE ERROR - TFSNYUWD"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000         GO TO Y900-ABNORMAL-TERMINATION.
025100     ADD     1                       TO    WK-N-WITHDRAWAL-COUNT.
025200 E099-WRITE-WITHDRAWAL-ROUTINE-EX.
025300     EXIT.
025400
025500*---------------------------------------------------------------*
025600 F000-WRITE-DEPOSIT-ROUTINE.
025700*---------------------------------------------------------------*
025800     MOVE    WK-C-CSV-OUT-LINE       TO    TFSNYUDP-REC.
025900     WRITE   TFSNYUDP-REC.
026000     IF  NOT WK-C-SUCCESSFUL
026100         DISPLAY "NYUEXPRT - WRITE FILE ERROR - TFSNYUDP"
026200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026300         GO TO Y900-ABNORMAL-TERMINATION.
026400     ADD     1                       TO    WK-N-DEPOSIT-COUNT.
026500 F099-WRITE-DEPOSIT-ROUTINE-EX.
026600     EXIT.
026700
026800*---------------------------------------------------------------*
026900*                   PROGRAM SUBROUTINE                         *
027000*---------------------------------------------------------------*
027100 Y900-ABNORMAL-TERMINATION.
027200     PERFORM Z000-END-PROGRAM-ROUTINE.
027300     STOP RUN.
027400
027500 Z000-END-PROGRAM-ROUTINE.
027600     CLOSE TFSNYUTB.
027700     CLOSE TFSNYUWD.
027800     CLOSE TFSNYUDP.
027900     IF  NOT WK-C-SUCCESSFUL
028000         DISPLAY "NYUEXPRT - CLOSE FILE ERROR"
028100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
028200     DISPLAY "NYUEXPRT - LEDGER ROWS READ    : " WK-N-REC-COUNT.
028300     DISPLAY "NYUEXPRT - WITHDRAWAL ROWS OUT  : "
028400             WK-N-WITHDRAWAL-COUNT.
028500     DISPLAY "NYUEXPRT - DEPOSIT ROWS OUT     : "
028600             WK-N-DEPOSIT-COUNT.
028700     IF      WK-N-WITHDRAWAL-COUNT = ZERO                          NYU042
028800             AND WK-N-DEPOSIT-COUNT = ZERO                         NYU042
028900             DISPLAY "NYUEXPRT - ** WARNING ** LEDGER WAS EMPTY - " NYU042
029000                     "CHECK TFSNYUTB BEFORE RELYING ON THIS RUN".   NYU042
029100
029200 Z099-END-PROGRAM-ROUTINE-EX.
029300     EXIT.
029400******************************************************************
029500************** END OF PROGRAM SOURCE -  NYUEXPRT ***************
029600******************************************************************
