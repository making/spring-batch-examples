000100* NYUDTTB.CPYBK
000200*-----------------------------------------------------------------
000300* WORK AREA FOR THE RESET PROGRAM'S TEST-DATA GENERATOR -
000400* A SIMPLE LINEAR CONGRUENTIAL GENERATOR PLUS THE SIMPLIFIED
000500* DAYS-IN-MONTH TABLE USED TO PICK A PLAUSIBLE TORIHIKIBI.
000600* (NOT A BIT-FOR-BIT MATCH TO ANY PARTICULAR LANGUAGE'S RNG -
000700* ONLY PLAUSIBLE RANGES/PADDING ARE REQUIRED OF THIS ROUTINE.)
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* NYU001 - TANBK   - 16/03/1988 - BRANCH LEDGER CONVERSION PROJ.
001200*                   - INITIAL VERSION, REPLACES OLD TFSSPTL
001300*                     SMALL STP-PARAMETER TABLE COPYBOOK.
001400* NYU005 - TANBK   - 22/03/1988 - CONTROL SPEC WALKTHROUGH W/ OPS.
001500*                   - SHITEN NAME POOL WAS CARRYING ROMANIZED
001600*                     STAND-INS FOR THE LISTING PRINTER - OPS
001700*                     WANTS THE ACTUAL BRANCH NAMES IN THE
001800*                     GENERATED TEST DATA, SO THE KANJI LITERALS
001900*                     GO IN DIRECTLY.
002000*-----------------------------------------------------------------
002100 01  WK-N-RANDOM-SEED               PIC 9(10) COMP.
002200 01  WK-N-RANDOM-MULT                PIC 9(10) COMP VALUE 9301.
002300 01  WK-N-RANDOM-INCR                PIC 9(10) COMP VALUE 49297.
002400 01  WK-N-RANDOM-MODULUS              PIC 9(10) COMP VALUE 233280.
002500 01  WK-N-RANDOM-QUOTIENT             PIC 9(10) COMP.
002600 01  WK-N-RANDOM-RESULT               PIC 9(10) COMP.
002700
002800 01  WK-C-DAYS-IN-MONTH-TBL.
002900     05  FILLER  PIC 9(02) VALUE 31.
003000     05  FILLER  PIC 9(02) VALUE 28.
003100     05  FILLER  PIC 9(02) VALUE 31.
003200     05  FILLER  PIC 9(02) VALUE 30.
003300     05  FILLER  PIC 9(02) VALUE 31.
003400     05  FILLER  PIC 9(02) VALUE 30.
003500     05  FILLER  PIC 9(02) VALUE 31.
003600     05  FILLER  PIC 9(02) VALUE 31.
003700     05  FILLER  PIC 9(02) VALUE 30.
003800     05  FILLER  PIC 9(02) VALUE 31.
003900     05  FILLER  PIC 9(02) VALUE 30.
004000     05  FILLER  PIC 9(02) VALUE 31.
004100 01  WK-N-DAYS-IN-MONTH-TBL REDEFINES WK-C-DAYS-IN-MONTH-TBL.
004200     05  WK-N-DAYS-IN-MONTH         PIC 9(02) OCCURS 12 TIMES.
004300
004400 01  WK-C-SHITEN-NAME-TBL.
004500     05  FILLER  PIC X(20) VALUE "東京".
004600     05  FILLER  PIC X(20) VALUE "埼玉".
004700     05  FILLER  PIC X(20) VALUE "千葉".
004800*    SHITEN-NAME IS AN OPAQUE BYTE STRING - CARRIED HERE IN THE
004900*    BRANCH CODE PAGE JUST AS THE LIVE LEDGER FILE CARRIES IT -
005000*    DO NOT "CLEAN UP" THESE LITERALS TO 7-BIT TEXT.
005100 01  WK-C-SHITEN-NAME-R REDEFINES WK-C-SHITEN-NAME-TBL.
005200     05  WK-C-SHITEN-NAME-ENT       PIC X(20) OCCURS 3 TIMES.
005300
005400 01  WK-N-GEN-SUBSCR                 PIC S9(05) COMP.
005500 01  WK-N-GEN-MONTH-SUBSCR            PIC S9(05) COMP.
