000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     NYURPT01.
000400 AUTHOR.         TAN BOON KIAT.
000500 INSTALLATION.   BRANCH OPERATIONS SYSTEMS - LEDGER MAINTENANCE.
000600 DATE-WRITTEN.   05 APR 1988.
000700 DATE-COMPILED.
000800 SECURITY.       RESTRICTED - BRANCH OPERATIONS USE ONLY.
000900*
001000*DESCRIPTION :  READS A NYUSYUKKIN TRANSACTION CSV, ALREADY IN
001100*               TORIHIKIBI/SHITEN SEQUENCE, AND WRITES ONE
001200*               SUMMARY ROW PER (TORIHIKIBI,SHITEN-NAME) GROUP -
001300*               DEPOSIT AND WITHDRAWAL COUNT AND AMOUNT TOTALS.
001400*               THE GROUP BREAK IS DETECTED BY A ONE-RECORD
001500*               LOOKAHEAD (PEEK) RATHER THAN A TRAILING-BREAK
001600*               COMPARE - THE INPUT IS NOT RE-SORTED HERE.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* MOD.#   INIT    DATE        DESCRIPTION
002200* ------  ------  ----------  -----------------------------------
002300* NYU004  TANBK   05/04/1988  BRANCH LEDGER CONVERSION PROJECT
002400*                             - INITIAL VERSION.
002500* NYU017  OOIKW   13/11/1998  Y2K REMEDIATION REQ 98-1142
002600*                             - TORIHIKIBI COMPARE ON FULL 4-DIGIT
002700*                               CENTURY/YEAR, NOT JUST YY/MM/DD.
002800* NYU038  LIMBH   22/05/2003  REQ 2003-0207
002900*                             - GROUP COMPARE NOW TREATS TWO
003000*                               ABSENT (ZERO) TORIHIKIBI VALUES
003100*                               AS EQUAL, PER AUDIT FINDING.
003200* NYU039  LIMBH   02/02/2005  AUDIT FINDING 2005-0031
003300*                             - SHITEN-NAME STRINGED DELIMITED BY
003400*                               SPACE WAS TRUNCATING ANY BRANCH
003500*                               NAME WITH AN EMBEDDED SPACE AT THE
003600*                               FIRST BLANK. NOW TRIMS TRAILING
003700*                               PAD ONLY, VIA REFERENCE MOD ON THE
003800*                               SCANNED LENGTH - SAME FIX AS
003900*                               NYUEXPRT.
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                    CLASS NYU-NUMERIC-CLASS IS "0" THRU "9"
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                      ON  STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TFSNYURI ASSIGN TO DATABASE-TFSNYURI
005700            ORGANIZATION      IS LINE SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900
006000     SELECT TFSNYURO ASSIGN TO DATABASE-TFSNYURO
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  TFSNYURI
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS TFSNYURI-REC.
007300 01  TFSNYURI-REC                    PIC X(80).
007400
007500 FD  TFSNYURO
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS TFSNYURO-REC.
007800 01  TFSNYURO-REC                    PIC X(80).
007900
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM NYURPT01 **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600* COMMON WORK AREA - STANDALONE 01-LEVEL ITEMS, NOT A GROUP.
008700 COPY NYUCMWS.
008800
008900 01  WK-C-EOF-SWITCHES.
009000     05  WK-C-INPUT-EOF-SW           PIC X(01) VALUE "N".
009100         88  WK-C-INPUT-EOF              VALUE "Y".
009200     05  WK-C-FIRST-READ-SW          PIC X(01) VALUE "Y".
009300         88  WK-C-FIRST-READ              VALUE "Y".
009400     05  FILLER                      PIC X(02).
009500
009600* ----------- "CURRENT" (WORKING) TRANSACTION RECORD ------------*
009700 01  WK-C-CURR-FIELDS.
009800     05  WK-C-CURR-SHITEN            PIC X(20).
009900     05  WK-C-CURR-KOKYAKU           PIC X(04).
010000     05  WK-C-CURR-KUBUN             PIC X(01).
010100     05  WK-C-CURR-KINGAKU           PIC X(09).
010200     05  WK-C-CURR-TORIHIKIBI        PIC X(08).
010300     05  FILLER                      PIC X(06).
010400 01  WK-N-CURR-FIELDS-R REDEFINES WK-C-CURR-FIELDS.
010500     05  WK-N-CURR-SHITEN            PIC X(20).
010600     05  WK-N-CURR-KOKYAKU           PIC X(04).
010700     05  WK-N-CURR-KUBUN             PIC 9(01).
010800     05  WK-N-CURR-KINGAKU           PIC 9(09).
010900     05  WK-N-CURR-TORIHIKIBI        PIC 9(08).
011000     05  FILLER                      PIC X(06).
011100
011200* ------------- "NEXT" (PEEKED-AHEAD) TRANSACTION RECORD --------*
011300 01  WK-C-NEXT-FIELDS.
011400     05  WK-C-NEXT-SHITEN            PIC X(20).
011500     05  WK-C-NEXT-KOKYAKU           PIC X(04).
011600     05  WK-C-NEXT-KUBUN             PIC X(01).
011700     05  WK-C-NEXT-KINGAKU           PIC X(09).
011800     05  WK-C-NEXT-TORIHIKIBI        PIC X(08).
011900     05  FILLER                      PIC X(06).
012000 01  WK-N-NEXT-FIELDS-R REDEFINES WK-C-NEXT-FIELDS.
012100     05  WK-N-NEXT-SHITEN            PIC X(20).
012200     05  WK-N-NEXT-KOKYAKU           PIC X(04).
012300     05  WK-N-NEXT-KUBUN             PIC 9(01).
012400     05  WK-N-NEXT-KINGAKU           PIC 9(09).
012500     05  WK-N-NEXT-TORIHIKIBI        PIC 9(08).
012600     05  FILLER                      PIC X(06).
012700
012800 01  WK-C-KINGAKU-RJ                 PIC X(09) JUSTIFIED RIGHT.
012900 01  WK-C-TORIHIKIBI-RJ              PIC X(08) JUSTIFIED RIGHT.
013000
013100* ------------------- GROUP ACCUMULATORS -------------------------*
013200 01  WK-N-NYUKIN-NUM                 PIC S9(09) COMP VALUE ZERO.
013300 01  WK-N-NYUKIN-SUM                 PIC S9(09) COMP VALUE ZERO.
013400 01  WK-N-SYUKKIN-NUM                PIC S9(09) COMP VALUE ZERO.
013500 01  WK-N-SYUKKIN-SUM                PIC S9(09) COMP VALUE ZERO.
013600
013700 01  WK-C-OUT-LINE                   PIC X(80).
013800*                 NYUSUM-NYUKIN-SUM/SYUKKIN-SUM ARE PACKED
013900*                 COMP-3 - UNPACK BEFORE THE CSV STRING.
014000 01  WK-C-NYUKIN-SUM-OUT             PIC 9(09).
014100 01  WK-C-SYUKKIN-SUM-OUT            PIC 9(09).
014200*                 TRUE LENGTH OF NYUSUM-SHITEN-NAME LESS TRAILING  NYU039
014300*                 PADDING - SEE NYUEXPRT FOR WHY THIS CANNOT BE    NYU039
014400*                 A PLAIN STRING DELIMITED BY SPACE.               NYU039
014500 01  WK-N-SHITEN-LEN                 PIC S9(05) COMP.             NYU039
014600
014700 01  WK-N-SUMMARY-COUNT              PIC S9(07) COMP VALUE ZERO.
014800
014900 01  WK-C-SUMMARY.
015000 COPY NYUSUM.
015100
015200 EJECT
015300***************
015400* PROCEDURE DIVISION.
015500***************
015600 PROCEDURE DIVISION.
015700
015800 MAIN-MODULE.
015900     PERFORM A000-INITIALIZE-ROUTINE
016000        THRU A099-INITIALIZE-ROUTINE-EX.
016100     PERFORM B000-READ-ROUTINE
016200        THRU B099-READ-ROUTINE-EX.
016300     PERFORM C000-MAIN-LOOP-ROUTINE
016400        THRU C099-MAIN-LOOP-ROUTINE-EX
016500        UNTIL WK-C-INPUT-EOF.
016600     PERFORM Z000-END-PROGRAM-ROUTINE
016700        THRU Z099-END-PROGRAM-ROUTINE-EX.
016800     STOP RUN.
016900
017000*---------------------------------------------------------------*
017100 A000-INITIALIZE-ROUTINE.
017200*---------------------------------------------------------------*
017300     OPEN INPUT  TFSNYURI.
017400     IF  NOT WK-C-SUCCESSFUL
017500         DISPLAY "NYURPT01 - OPEN FILE ERROR - TFSNYURI"
017600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700         GO TO Y900-ABNORMAL-TERMINATION.
017800
017900     OPEN OUTPUT TFSNYURO.
018000     IF  NOT WK-C-SUCCESSFUL
018100         DISPLAY "NYURPT01 - OPEN FILE ERROR - TFSNYURO"
018200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300         GO TO Y900-ABNORMAL-TERMINATION.
018400
018500 A099-INITIALIZE-ROUTINE-EX.
018600     EXIT.
018700
018800*---------------------------------------------------------------*
018900* B000 READS ONE LINE AHEAD OF WHAT THE MAIN LOOP IS WORKING ON.
019000* THE FIRST CALL LOADS THE "NEXT" SLOT AND IS IMMEDIATELY SHIFTED
019100* DOWN TO "CURRENT" BY C000 BEFORE ANY PROCESSING HAPPENS.
019200*---------------------------------------------------------------*
019300 B000-READ-ROUTINE.
019400*---------------------------------------------------------------*
019500     READ TFSNYURI
019600         AT END
019700             MOVE "Y"                TO    WK-C-INPUT-EOF-SW
019800         NOT AT END
019900             PERFORM B100-PARSE-ROUTINE
020000                THRU B199-PARSE-ROUTINE-EX.
020100 B099-READ-ROUTINE-EX.
020200     EXIT.
020300
020400 B100-PARSE-ROUTINE.
020500     INITIALIZE WK-C-NEXT-FIELDS
020600     UNSTRING TFSNYURI-REC DELIMITED BY ","
020700         INTO WK-C-NEXT-SHITEN
020800              WK-C-NEXT-KOKYAKU
020900              WK-C-NEXT-KUBUN
021000              WK-C-NEXT-KINGAKU
021100              WK-C-NEXT-TORIHIKIBI.
021200     IF      WK-C-NEXT-TORIHIKIBI = SPACES
021300             MOVE ZERO               TO    WK-N-NEXT-TORIHIKIBI
021400     ELSE
021500             MOVE WK-C-NEXT-TORIHIKIBI TO  WK-C-TORIHIKIBI-RJ
021600             INSPECT WK-C-TORIHIKIBI-RJ
021700                     REPLACING LEADING SPACE BY ZERO
021800             MOVE WK-C-TORIHIKIBI-RJ TO    WK-N-NEXT-TORIHIKIBI.
021900 B199-PARSE-ROUTINE-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 C000-MAIN-LOOP-ROUTINE.
022400*---------------------------------------------------------------*
022500     IF      WK-C-FIRST-READ
022600             MOVE "N"                TO    WK-C-FIRST-READ-SW
022700             MOVE WK-C-NEXT-FIELDS   TO    WK-C-CURR-FIELDS
022800             PERFORM B000-READ-ROUTINE
022900                THRU B099-READ-ROUTINE-EX.
023000
023100     ADD     1                       TO    WK-N-REC-COUNT.
023200     PERFORM D000-ACCUMULATE-ROUTINE
023300        THRU D099-ACCUMULATE-ROUTINE-EX.
023400     PERFORM E000-CHECK-BREAK-ROUTINE
023500        THRU E099-CHECK-BREAK-ROUTINE-EX.
023600
023700     IF      NOT WK-C-INPUT-EOF
023800             MOVE WK-C-NEXT-FIELDS   TO    WK-C-CURR-FIELDS
023900             PERFORM B000-READ-ROUTINE
024000                THRU B099-READ-ROUTINE-EX.
024100 C099-MAIN-LOOP-ROUTINE-EX.
024200     EXIT.
024300
024400*---------------------------------------------------------------*
024500 D000-ACCUMULATE-ROUTINE.
024600*---------------------------------------------------------------*
024700     EVALUATE WK-N-CURR-KUBUN
024800         WHEN 1
024900             ADD 1                   TO    WK-N-NYUKIN-NUM
025000             ADD WK-N-CURR-KINGAKU   TO    WK-N-NYUKIN-SUM
025100         WHEN 0
025200             ADD 1                   TO    WK-N-SYUKKIN-NUM
025300             ADD WK-N-CURR-KINGAKU   TO    WK-N-SYUKKIN-SUM
025400         WHEN OTHER
025500             DISPLAY "NYURPT01 - UNKNOWN NYUSYUKKIN-KUBUN : "
025600                     WK-N-CURR-KUBUN
025700             GO TO Y900-ABNORMAL-TERMINATION
025800     END-EVALUATE.
025900 D099-ACCUMULATE-ROUTINE-EX.
026000     EXIT.
026100
026200*---------------------------------------------------------------*
026300* BREAK FIRES WHEN THERE IS NO NEXT RECORD, OR WHEN THE NEXT
026400* RECORD'S DATE OR BRANCH DIFFERS FROM THE CURRENT ONE.
026500*---------------------------------------------------------------*
026600 E000-CHECK-BREAK-ROUTINE.
026700*---------------------------------------------------------------*
026800     IF      WK-C-INPUT-EOF
026900         PERFORM F000-WRITE-SUMMARY-ROUTINE
027000            THRU F099-WRITE-SUMMARY-ROUTINE-EX
027100     ELSE
027200         IF  WK-N-NEXT-TORIHIKIBI NOT = WK-N-CURR-TORIHIKIBI        NYU017
027300             OR WK-N-NEXT-SHITEN  NOT = WK-N-CURR-SHITEN            NYU038
027400             PERFORM F000-WRITE-SUMMARY-ROUTINE
027500                THRU F099-WRITE-SUMMARY-ROUTINE-EX.
027600 E099-CHECK-BREAK-ROUTINE-EX.
027700     EXIT.
027800
027900*---------------------------------------------------------------*
028000 F000-WRITE-SUMMARY-ROUTINE.
028100*---------------------------------------------------------------*
028200     MOVE    WK-N-CURR-TORIHIKIBI    TO    NYUSUM-TORIHIKIBI.
028300     MOVE    WK-N-CURR-SHITEN        TO    NYUSUM-SHITEN-NAME.
028400     MOVE    WK-N-NYUKIN-NUM         TO    NYUSUM-NYUKIN-NUM.
028500     MOVE    WK-N-SYUKKIN-NUM        TO    NYUSUM-SYUKKIN-NUM.
028600     MOVE    WK-N-NYUKIN-SUM         TO    NYUSUM-NYUKIN-SUM.
028700     MOVE    WK-N-SYUKKIN-SUM        TO    NYUSUM-SYUKKIN-SUM.
028800     MOVE    NYUSUM-NYUKIN-SUM       TO    WK-C-NYUKIN-SUM-OUT.
028900     MOVE    NYUSUM-SYUKKIN-SUM      TO    WK-C-SYUKKIN-SUM-OUT.
029000     PERFORM F010-TRIM-SHITEN-ROUTINE                              NYU039
029100        THRU F019-TRIM-SHITEN-ROUTINE-EX.                          NYU039
029200
029300     MOVE    SPACES                  TO    WK-C-OUT-LINE.
029400     STRING  NYUSUM-TORIHIKIBI    DELIMITED BY SIZE
029500             ","                  DELIMITED BY SIZE
029600             NYUSUM-SHITEN-NAME(1:WK-N-SHITEN-LEN)                 NYU039
029700                          DELIMITED BY SIZE                        NYU039
029800             ","                  DELIMITED BY SIZE
029900             NYUSUM-NYUKIN-NUM    DELIMITED BY SIZE
030000             ","                  DELIMITED BY SIZE
030100             NYUSUM-SYUKKIN-NUM   DELIMITED BY SIZE
030200             ","                  DELIMITED BY SIZE
030300             WK-C-NYUKIN-SUM-OUT  DELIMITED BY SIZE
030400             ","                  DELIMITED BY SIZE
030500             WK-C-SYUKKIN-SUM-OUT DELIMITED BY SIZE
030600        INTO WK-C-OUT-LINE.
030700
030800     MOVE    WK-C-OUT-LINE           TO    TFSNYURO-REC.
030900     WRITE   TFSNYURO-REC.
031000     IF  NOT WK-C-SUCCESSFUL
031100         DISPLAY "NYURPT01 - WRITE FILE ERROR - TFSNYURO"
031200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031300         GO TO Y900-ABNORMAL-TERMINATION.
031400
031500     MOVE    ZERO                    TO    WK-N-NYUKIN-NUM
031600                                            WK-N-SYUKKIN-NUM
031700                                            WK-N-NYUKIN-SUM
031800                                            WK-N-SYUKKIN-SUM.
031900     ADD     1                       TO    WK-N-SUMMARY-COUNT.
032000 F099-WRITE-SUMMARY-ROUTINE-EX.
032100     EXIT.
032200*---------------------------------------------------------------*   NYU039
032300 F010-TRIM-SHITEN-ROUTINE.                                         NYU039
032400*---------------------------------------------------------------*   NYU039
032500*    SCANS NYUSUM-SHITEN-NAME BACKWARDS FROM ITS FULL 20-BYTE       NYU039
032600*    WIDTH FOR THE SAME REASON AS NYUEXPRT'S D010 PARAGRAPH -       NYU039
032700*    STRING DELIMITED BY SPACE WOULD TRUNCATE AT ANY EMBEDDED       NYU039
032800*    SPACE IN THE BRANCH NAME, NOT JUST THE TRAILING PAD.           NYU039
032900     MOVE    20                      TO    WK-N-SHITEN-LEN.         NYU039
033000     PERFORM F020-SCAN-SHITEN-ROUTINE                              NYU039
033100        THRU F029-SCAN-SHITEN-ROUTINE-EX                           NYU039
033200        UNTIL WK-N-SHITEN-LEN = 1                                  NYU039
033300        OR    NYUSUM-SHITEN-NAME(WK-N-SHITEN-LEN:1) NOT = SPACE.    NYU039
033400 F019-TRIM-SHITEN-ROUTINE-EX.                                      NYU039
033500     EXIT.                                                         NYU039
033600*---------------------------------------------------------------*   NYU039
033700 F020-SCAN-SHITEN-ROUTINE.                                         NYU039
033800*---------------------------------------------------------------*   NYU039
033900     SUBTRACT 1                     FROM  WK-N-SHITEN-LEN.          NYU039
034000 F029-SCAN-SHITEN-ROUTINE-EX.                                      NYU039
034100     EXIT.                                                         NYU039
034200
034300*---------------------------------------------------------------*
034400*                   PROGRAM SUBROUTINE                         *
034500*---------------------------------------------------------------*
034600 Y900-ABNORMAL-TERMINATION.
034700     PERFORM Z000-END-PROGRAM-ROUTINE.
034800     STOP RUN.
034900
035000 Z000-END-PROGRAM-ROUTINE.
035100     CLOSE TFSNYURI.
035200     CLOSE TFSNYURO.
035300     IF  NOT WK-C-SUCCESSFUL
035400         DISPLAY "NYURPT01 - CLOSE FILE ERROR"
035500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
035600     DISPLAY "NYURPT01 - INPUT ROWS READ     : " WK-N-REC-COUNT.
035700     DISPLAY "NYURPT01 - SUMMARY ROWS WRITTEN: " WK-N-SUMMARY-COUNT.
035800
035900 Z099-END-PROGRAM-ROUTINE-EX.
036000     EXIT.
036100******************************************************************
036200************** END OF PROGRAM SOURCE -  NYURPT01 ***************
036300******************************************************************
