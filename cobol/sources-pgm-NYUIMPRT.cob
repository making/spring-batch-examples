000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     NYUIMPRT.
000400 AUTHOR.         TAN BOON KIAT.
000500 INSTALLATION.   BRANCH OPERATIONS SYSTEMS - LEDGER MAINTENANCE.
000600 DATE-WRITTEN.   21 MAR 1988.
000700 DATE-COMPILED.
000800 SECURITY.       RESTRICTED - BRANCH OPERATIONS USE ONLY.
000900*
001000*DESCRIPTION :  READS THE DAILY NYUSYUKKIN TRANSACTION CSV FILE,
001100*               VALIDATES EACH TRANSACTION AND BULK-LOADS THE
001200*               VALID ONES ONTO THE LEDGER TABLE. RECORDS THAT
001300*               FAIL VALIDATION ARE COUNTED AND SKIPPED - THEY
001400*               DO NOT ABORT THE RUN.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* MOD.#   INIT    DATE        DESCRIPTION
002000* ------  ------  ----------  -----------------------------------
002100* NYU002  TANBK   21/03/1988  BRANCH LEDGER CONVERSION PROJECT
002200*                             - INITIAL VERSION.
002300* NYU015  OOIKW   09/11/1998  Y2K REMEDIATION REQ 98-1142
002400*                             - TORIHIKIBI PARSED AS A FULL
002500*                               4-DIGIT CENTURY/YEAR, NO LONGER
002600*                               ASSUMED "19".
002700* NYU031  LIMBH   04/02/2002  REQ 2002-0091
002800*                             - COUNT AND DISPLAY SKIPPED ROWS AT
002900*                               END OF RUN FOR THE OPERATOR LOG.
003000*-----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                    CLASS NYU-NUMERIC-CLASS IS "0" THRU "9"
004000                    UPSI-0 IS UPSI-SWITCH-0
004100                      ON  STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TFSNYUIM ASSIGN TO DATABASE-TFSNYUIM
004700            ORGANIZATION      IS LINE SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000     SELECT TFSNYUTB ASSIGN TO DATABASE-TFSNYUTB
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  TFSNYUIM
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS TFSNYUIM-REC.
006300 01  TFSNYUIM-REC                    PIC X(80).
006400
006500 FD  TFSNYUTB
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS TFSNYUTB-REC.
006800 01  TFSNYUTB-REC.
006900     COPY NYUREC.
007000
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM NYUIMPRT **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700* COMMON WORK AREA - STANDALONE 01-LEVEL ITEMS, NOT A GROUP.
007800 COPY NYUCMWS.
007900
008000 01  WK-C-EOF-SWITCHES.
008100     05  WK-C-IMPORT-EOF-SW          PIC X(01) VALUE "N".
008200         88  WK-C-IMPORT-EOF             VALUE "Y".
008300     05  WK-C-VALID-SW               PIC X(01) VALUE "Y".
008400         88  WK-C-VALID-RECORD           VALUE "Y".
008500     05  FILLER                      PIC X(02).
008600
008700 01  WK-C-CSV-FIELDS.
008800     05  WK-C-CSV-SHITEN             PIC X(20).
008900     05  WK-C-CSV-KOKYAKU            PIC X(04).
009000     05  WK-C-CSV-KUBUN              PIC X(01).
009100     05  WK-C-CSV-KINGAKU            PIC X(09).
009200     05  WK-C-CSV-TORIHIKIBI         PIC X(08).
009300     05  FILLER                      PIC X(06).
009400 01  WK-C-KINGAKU-RJ                 PIC X(09) JUSTIFIED RIGHT.
009500 01  WK-N-KINGAKU-RJ-R REDEFINES WK-C-KINGAKU-RJ
009600                                  PIC 9(09).
009700
009800 EJECT
009900***************
010000* PROCEDURE DIVISION.
010100***************
010200 PROCEDURE DIVISION.
010300
010400 MAIN-MODULE.
010500     PERFORM A000-INITIALIZE-ROUTINE
010600        THRU A099-INITIALIZE-ROUTINE-EX.
010700     PERFORM B000-READ-IMPORT-ROUTINE
010800        THRU B099-READ-IMPORT-ROUTINE-EX.
010900     PERFORM C000-PROCESS-ROUTINE
011000        THRU C099-PROCESS-ROUTINE-EX
011100        UNTIL WK-C-IMPORT-EOF.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z099-END-PROGRAM-ROUTINE-EX.
011400     STOP RUN.
011500
011600*---------------------------------------------------------------*
011700 A000-INITIALIZE-ROUTINE.
011800*---------------------------------------------------------------*
011900     OPEN INPUT  TFSNYUIM.
012000     IF  NOT WK-C-SUCCESSFUL
012100         DISPLAY "NYUIMPRT - OPEN FILE ERROR - TFSNYUIM"
012200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012300         GO TO Y900-ABNORMAL-TERMINATION.
012400
012500     OPEN EXTEND TFSNYUTB.
012600     IF  NOT WK-C-SUCCESSFUL
012700         DISPLAY "NYUIMPRT - OPEN FILE ERROR - TFSNYUTB"
012800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900         GO TO Y900-ABNORMAL-TERMINATION.
013000
013100 A099-INITIALIZE-ROUTINE-EX.
013200     EXIT.
013300
013400*---------------------------------------------------------------*
013500 B000-READ-IMPORT-ROUTINE.
013600*---------------------------------------------------------------*
013700     READ TFSNYUIM
013800         AT END  MOVE "Y" TO WK-C-IMPORT-EOF-SW
013900         NOT AT END
014000             INITIALIZE WK-C-CSV-FIELDS
014100             UNSTRING TFSNYUIM-REC DELIMITED BY ","
014200                 INTO WK-C-CSV-SHITEN
014300                      WK-C-CSV-KOKYAKU
014400                      WK-C-CSV-KUBUN
014500                      WK-C-CSV-KINGAKU
014600                      WK-C-CSV-TORIHIKIBI.
014700 B099-READ-IMPORT-ROUTINE-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100 C000-PROCESS-ROUTINE.
015200*---------------------------------------------------------------*
015300     PERFORM D000-VALIDATE-ROUTINE
015400        THRU D099-VALIDATE-ROUTINE-EX.
015500     IF  WK-C-VALID-RECORD
015600         PERFORM E000-WRITE-LEDGER-ROUTINE
015700            THRU E099-WRITE-LEDGER-ROUTINE-EX
015800     ELSE
015900         ADD  1                      TO    WK-N-SKIP-COUNT.
016000     PERFORM B000-READ-IMPORT-ROUTINE
016100        THRU B099-READ-IMPORT-ROUTINE-EX.
016200 C099-PROCESS-ROUTINE-EX.
016300     EXIT.
016400
016500*---------------------------------------------------------------*
016600 D000-VALIDATE-ROUTINE.
016700*---------------------------------------------------------------*
016800     MOVE    "Y"                     TO    WK-C-VALID-SW.
016900     IF      WK-C-CSV-KOKYAKU = SPACES
017000         MOVE "N"                    TO    WK-C-VALID-SW.
017100 D099-VALIDATE-ROUTINE-EX.
017200     EXIT.
017300
017400*---------------------------------------------------------------*
017500 E000-WRITE-LEDGER-ROUTINE.
017600*---------------------------------------------------------------*
017700     MOVE    WK-C-CSV-SHITEN         TO    NYUREC-SHITEN-NAME.
017800     MOVE    WK-C-CSV-KOKYAKU        TO    NYUREC-KOKYAKU-ID.
017900     MOVE    WK-C-CSV-KUBUN          TO    NYUREC-KUBUN.
018000
018100     MOVE    WK-C-CSV-KINGAKU        TO    WK-C-KINGAKU-RJ.
018200     INSPECT WK-C-KINGAKU-RJ REPLACING LEADING SPACE BY ZERO.
018300     MOVE    WK-N-KINGAKU-RJ-R       TO    NYUREC-KINGAKU.
018400
018500     IF      WK-C-CSV-TORIHIKIBI = SPACES
018600             MOVE ZERO               TO    NYUREC-TORIHIKIBI        NYU015
018700     ELSE
018800             MOVE WK-C-CSV-TORIHIKIBI TO   NYUREC-TORIHIKIBI.       NYU015
018900
019000     WRITE   TFSNYUTB-REC.
019100     IF  NOT WK-C-SUCCESSFUL
019200         DISPLAY "NYUIMPRT - WRITE FILE ERROR - TFSNYUTB"
019300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400         GO TO Y900-ABNORMAL-TERMINATION.
019500     ADD     1                       TO    WK-N-REC-COUNT.
019600 E099-WRITE-LEDGER-ROUTINE-EX.
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000*                   PROGRAM SUBROUTINE                         *
020100*---------------------------------------------------------------*
020200 Y900-ABNORMAL-TERMINATION.
020300     PERFORM Z000-END-PROGRAM-ROUTINE.
020400     STOP RUN.
020500
020600 Z000-END-PROGRAM-ROUTINE.
020700     CLOSE TFSNYUIM.
020800     CLOSE TFSNYUTB.
020900     IF  NOT WK-C-SUCCESSFUL
021000         DISPLAY "NYUIMPRT - CLOSE FILE ERROR"
021100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
021200     DISPLAY "NYUIMPRT - ROWS LOADED  : " WK-N-REC-COUNT.
021300     DISPLAY "NYUIMPRT - ROWS SKIPPED : " WK-N-SKIP-COUNT.          NYU031
021400
021500 Z099-END-PROGRAM-ROUTINE-EX.
021600     EXIT.
021700******************************************************************
021800************** END OF PROGRAM SOURCE -  NYUIMPRT ***************
021900******************************************************************
