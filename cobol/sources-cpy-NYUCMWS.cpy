000100* NYUCMWS.CPYBK
000200*-----------------------------------------------------------------
000300* COMMON WORK AREA FOR THE NYUSYUKKIN LEDGER BATCH SUITE.
000400* REPLACES THE BRANCH-WIDE ASCMWS COPYBOOK, WHICH CARRIES NO
000500* FIELDS THIS SUITE NEEDS BEYOND FILE STATUS AND A DATE WORK AREA.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* NYU001 - TANBK   - 14/03/1988 - BRANCH LEDGER CONVERSION PROJ.
001000*                   - INITIAL VERSION.
001100* NYU014 - OOIKW    - 02/11/1998 - Y2K REMEDIATION REQ 98-1142
001200*                   - WK-N-WORK-DATE WIDENED TO A FULL 4-DIGIT
001300*                     CENTURY/YEAR (WAS 2-DIGIT YEAR ONLY).
001400*-----------------------------------------------------------------
001500 01  WK-C-FILE-STATUS              PIC X(02).
001600     88  WK-C-SUCCESSFUL                VALUE "00".
001700     88  WK-C-END-OF-FILE               VALUE "10".
001800     88  WK-C-RECORD-NOT-FOUND           VALUE "23".
001900     88  WK-C-DUPLICATE-KEY              VALUE "22".
002000
002100 01  WK-N-REC-COUNT                PIC S9(07) COMP VALUE ZERO.
002200 01  WK-N-SKIP-COUNT                PIC S9(07) COMP VALUE ZERO.
002300
002400 01  WK-N-WORK-DATE                PIC 9(08) VALUE ZERO.
002500 01  WK-N-WORK-DATE-R REDEFINES WK-N-WORK-DATE.
002600     05  WK-N-WORK-CCYY             PIC 9(04).
002700     05  WK-N-WORK-MM               PIC 9(02).
002800     05  WK-N-WORK-DD               PIC 9(02).
