000100* NYUREC.CPYBK
000200*-----------------------------------------------------------------
000300* I-O FORMAT: NYUREC-RECORD  FROM FILE TFSNYUTB OF LIBRARY COMLIB
000400* ONE DEPOSIT/WITHDRAWAL (NYUSYUKKIN) LEDGER TRANSACTION.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* NYU001 - TANBK   - 14/03/1988 - BRANCH LEDGER CONVERSION PROJ.
000900*                   - INITIAL VERSION, REPLACES OLD TFSSTPL
001000*                     STP-PARAMETER LAYOUT FOR THE LEDGER SUITE.
001100* NYU005 - TANBK   - 18/03/1988 - CONTROL SPEC WALKTHROUGH W/ OPS.
001200*                   - DROPPED THE SPARE RESERVE FIELD - RECORD CARRIES
001300*                     THE FOUR NAMED FIELDS AND NOTHING ELSE, PER THE
001400*                     CONTROL SPEC'S 42-BYTE LAYOUT. KINGAKU REPACKED
001500*                     SIGNED COMP-3 TO MATCH THE AMOUNT CONVENTION
001600*                     CARRIED OVER FROM OLD TFSSTPL-AMT.
001700*-----------------------------------------------------------------
001800    05  NYUREC-RECORD.
001900    10  NYUREC-SHITEN-NAME        PIC X(20).
002000*                        SHITEN (BRANCH) NAME, FREE TEXT
002100    10  NYUREC-KOKYAKU-ID         PIC X(04).
002200*                        KOKYAKU (CUSTOMER) ID, ZERO-PADDED
002300    10  NYUREC-KUBUN              PIC 9(01).
002400*                        NYUSYUKKIN-KUBUN 0=SYUKKIN 1=NYUKIN
002500    10  NYUREC-KINGAKU            PIC S9(09) COMP-3.
002600*                        KINGAKU - AMOUNT, WHOLE YEN, SIGNED PACKED
002700    10  NYUREC-TORIHIKIBI         PIC 9(08).
002800*                        TORIHIKIBI DATE CCYYMMDD, ZERO = ABSENT
002900    05  NYUREC-DATE-R REDEFINES NYUREC-TORIHIKIBI.
003000    10  NYUREC-DATE-CCYY          PIC 9(04).
003100    10  NYUREC-DATE-MM            PIC 9(02).
003200    10  NYUREC-DATE-DD            PIC 9(02).
