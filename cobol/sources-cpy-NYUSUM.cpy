000100* NYUSUM.CPYBK
000200*-----------------------------------------------------------------
000300* I-O FORMAT: NYUSUM-RECORD  FROM FILE TFSNYURO OF LIBRARY COMLIB
000400* DAILY/BRANCH NYUSYUKKIN SUMMARY - ONE ROW PER CONTROL BREAK.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* NYU001 - TANBK   - 11/04/1988 - BRANCH LEDGER CONVERSION PROJ.
000900*                   - INITIAL VERSION, REPLACES OLD UFIMIJ
001000*                     INTEREST-ADJUSTMENT LAYOUT FOR THE LEDGER
001100*                     REPORTING PROGRAM.
001200* NYU005 - TANBK   - 19/04/1988 - CONTROL SPEC WALKTHROUGH W/ OPS.
001300*                   - DROPPED THE SPARE RESERVE FIELD - RECORD CARRIES
001400*                     THE SIX NAMED FIELDS AND NOTHING ELSE. THE TWO
001500*                     SUM FIELDS REPACKED SIGNED COMP-3 TO MATCH
001600*                     NYUREC-KINGAKU'S AMOUNT CONVENTION.
001700*-----------------------------------------------------------------
001800    05  NYUSUM-RECORD.
001900    10  NYUSUM-TORIHIKIBI         PIC 9(08).
002000*                        GROUP TORIHIKIBI DATE, CCYYMMDD
002100    10  NYUSUM-SHITEN-NAME        PIC X(20).
002200*                        GROUP SHITEN (BRANCH) NAME
002300    10  NYUSUM-NYUKIN-NUM         PIC 9(09).
002400*                        COUNT OF DEPOSIT (NYUKIN) TRANSACTIONS
002500    10  NYUSUM-SYUKKIN-NUM        PIC 9(09).
002600*                        COUNT OF WITHDRAWAL (SYUKKIN) TRANS.
002700    10  NYUSUM-NYUKIN-SUM         PIC S9(09) COMP-3.
002800*                        TOTAL DEPOSIT AMOUNT FOR THE GROUP
002900    10  NYUSUM-SYUKKIN-SUM        PIC S9(09) COMP-3.
003000*                        TOTAL WITHDRAWAL AMOUNT FOR THE GROUP
