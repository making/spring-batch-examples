000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     NYURESET.
000400 AUTHOR.         TAN BOON KIAT.
000500 INSTALLATION.   BRANCH OPERATIONS SYSTEMS - LEDGER MAINTENANCE.
000600 DATE-WRITTEN.   14 MAR 1988.
000700 DATE-COMPILED.
000800 SECURITY.       RESTRICTED - BRANCH OPERATIONS USE ONLY.
000900*
001000*DESCRIPTION :  RESETS THE NYUSYUKKIN (DEPOSIT/WITHDRAWAL)
001100*               LEDGER TABLE FOR BRANCH TESTING - DELETES ALL
001200*               EXISTING ROWS AND BULK-LOADS 1000 FRESH
001300*               PSEUDO-RANDOM TEST TRANSACTIONS.
001400*
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* MOD.#   INIT    DATE        DESCRIPTION
001900* ------  ------  ----------  -----------------------------------
002000* NYU001  TANBK   14/03/1988  BRANCH LEDGER CONVERSION PROJECT
002100*                             - INITIAL VERSION.
002200* NYU014  OOIKW   02/11/1998  Y2K REMEDIATION REQ 98-1142
002300*                             - WIDEN TORIHIKIBI YEAR GENERATION
002400*                               TO A FULL 4-DIGIT CENTURY/YEAR
002500*                               (WAS HARD-CODED "19" PREFIX).
002600* NYU027  LIMBH   19/07/2001  REQ 2001-0456
002700*                             - RESEED GENERATOR FROM TIME-OF-DAY
002800*                               SO REPEATED RESETS DO NOT PRODUCE
002900*                               IDENTICAL TEST DATA.
003000*-----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                    CLASS NYU-NUMERIC-CLASS IS "0" THRU "9"
004000                    UPSI-0 IS UPSI-SWITCH-0
004100                      ON  STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TFSNYUTB ASSIGN TO DATABASE-TFSNYUTB
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  TFSNYUTB
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS TFSNYUTB-REC.
005900 01  TFSNYUTB-REC.
006000     COPY NYUREC.
006100
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM NYURESET **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800* COMMON WORK AREA - STANDALONE 01-LEVEL ITEMS, NOT A GROUP.
006900 COPY NYUCMWS.
007000 COPY NYUDTTB.
007100
007200 01  WK-N-TARGET-COUNT               PIC S9(05) COMP VALUE +1000.
007300
007400 01  WK-N-TIME-SEED                  PIC 9(08).
007500 01  WK-N-TIME-SEED-R REDEFINES WK-N-TIME-SEED.
007600     05  WK-N-TIME-HH                PIC 9(02).
007700     05  WK-N-TIME-MM                PIC 9(02).
007800     05  WK-N-TIME-SS                PIC 9(02).
007900     05  WK-N-TIME-HS                PIC 9(02).
008000
008100 01  WK-N-GEN-YEAR                   PIC 9(04).
008200 01  WK-N-GEN-MONTH                  PIC 9(02).
008300 01  WK-N-GEN-DAY                    PIC 9(02).
008400 01  WK-N-GEN-CUST-NUM                PIC 9(04).
008500
008600 EJECT
008700***************
008800* PROCEDURE DIVISION.
008900***************
009000 PROCEDURE DIVISION.
009100
009200 MAIN-MODULE.
009300     PERFORM A000-INITIALIZE-ROUTINE
009400        THRU A099-INITIALIZE-ROUTINE-EX.
009500     PERFORM B000-GENERATE-ROUTINE
009600        THRU B099-GENERATE-ROUTINE-EX
009700        VARYING WK-N-REC-COUNT FROM 1 BY 1
009800          UNTIL WK-N-REC-COUNT > WK-N-TARGET-COUNT.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z099-END-PROGRAM-ROUTINE-EX.
010100     STOP RUN.
010200
010300*---------------------------------------------------------------*
010400 A000-INITIALIZE-ROUTINE.
010500*---------------------------------------------------------------*
010600     OPEN OUTPUT TFSNYUTB.
010700     IF  NOT WK-C-SUCCESSFUL
010800         DISPLAY "NYURESET - OPEN FILE ERROR - TFSNYUTB"
010900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011000         GO TO Y900-ABNORMAL-TERMINATION.
011100
011200     ACCEPT   WK-N-TIME-SEED          FROM  TIME.                   NYU027
011300     COMPUTE  WK-N-RANDOM-SEED = (WK-N-TIME-HH * 360000)
011400             + (WK-N-TIME-MM * 6000)
011500             + (WK-N-TIME-SS * 100)
011600             + WK-N-TIME-HS + 1.
011700
011800 A099-INITIALIZE-ROUTINE-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200 B000-GENERATE-ROUTINE.
012300*---------------------------------------------------------------*
012400     PERFORM C000-NEXT-RANDOM-ROUTINE
012500        THRU C099-NEXT-RANDOM-ROUTINE-EX.
012600 B010-PICK-SHITEN.
012700     DIVIDE WK-N-RANDOM-RESULT BY 3
012800            GIVING WK-N-RANDOM-QUOTIENT
012900            REMAINDER WK-N-GEN-SUBSCR.
013000     ADD     1                       TO    WK-N-GEN-SUBSCR.
013100     MOVE    WK-C-SHITEN-NAME-ENT (WK-N-GEN-SUBSCR)
013200                                   TO    NYUREC-SHITEN-NAME.
013300
013400     PERFORM C000-NEXT-RANDOM-ROUTINE
013500        THRU C099-NEXT-RANDOM-ROUTINE-EX.
013600     DIVIDE  WK-N-RANDOM-RESULT BY 1000
013700            GIVING WK-N-RANDOM-QUOTIENT
013800            REMAINDER WK-N-GEN-CUST-NUM.
013900     ADD     1                       TO    WK-N-GEN-CUST-NUM.
014000     MOVE    WK-N-GEN-CUST-NUM        TO    NYUREC-KOKYAKU-ID.
014100
014200     PERFORM C000-NEXT-RANDOM-ROUTINE
014300        THRU C099-NEXT-RANDOM-ROUTINE-EX.
014400     DIVIDE  WK-N-RANDOM-RESULT BY 2
014500            GIVING WK-N-RANDOM-QUOTIENT
014600            REMAINDER NYUREC-KUBUN.
014700
014800     PERFORM C000-NEXT-RANDOM-ROUTINE
014900        THRU C099-NEXT-RANDOM-ROUTINE-EX.
015000     DIVIDE  WK-N-RANDOM-RESULT BY 1000000
015100            GIVING WK-N-RANDOM-QUOTIENT
015200            REMAINDER NYUREC-KINGAKU.
015300     ADD     1                       TO    NYUREC-KINGAKU.
015400
015500     PERFORM D000-GENERATE-DATE-ROUTINE
015600        THRU D099-GENERATE-DATE-ROUTINE-EX.
015700
015900     WRITE   TFSNYUTB-REC.
016000     IF  NOT WK-C-SUCCESSFUL
016100         DISPLAY "NYURESET - WRITE FILE ERROR - TFSNYUTB"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         GO TO Y900-ABNORMAL-TERMINATION.
016400
016500 B099-GENERATE-ROUTINE-EX.
016600     EXIT.
016700
016800*---------------------------------------------------------------*
016900 C000-NEXT-RANDOM-ROUTINE.
017000*---------------------------------------------------------------*
017100     COMPUTE WK-N-RANDOM-SEED =
017200             (WK-N-RANDOM-SEED * WK-N-RANDOM-MULT)
017300             + WK-N-RANDOM-INCR.
017400     DIVIDE  WK-N-RANDOM-SEED BY WK-N-RANDOM-MODULUS
017500            GIVING WK-N-RANDOM-QUOTIENT
017600            REMAINDER WK-N-RANDOM-RESULT.
017700     MOVE    WK-N-RANDOM-RESULT       TO    WK-N-RANDOM-SEED.
017800 C099-NEXT-RANDOM-ROUTINE-EX.
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200 D000-GENERATE-DATE-ROUTINE.
018300*---------------------------------------------------------------*
018400     PERFORM C000-NEXT-RANDOM-ROUTINE
018500        THRU C099-NEXT-RANDOM-ROUTINE-EX.
018600     DIVIDE  WK-N-RANDOM-RESULT BY 2
018700            GIVING WK-N-RANDOM-QUOTIENT
018800            REMAINDER WK-N-GEN-SUBSCR.
018900     IF      WK-N-GEN-SUBSCR = 0
019000             MOVE 2023               TO    WK-N-GEN-YEAR            NYU014
019100     ELSE
019200             MOVE 2024               TO    WK-N-GEN-YEAR.           NYU014
019300
019400     PERFORM C000-NEXT-RANDOM-ROUTINE
019500        THRU C099-NEXT-RANDOM-ROUTINE-EX.
019600     DIVIDE  WK-N-RANDOM-RESULT BY 12
019700            GIVING WK-N-RANDOM-QUOTIENT
019800            REMAINDER WK-N-GEN-MONTH-SUBSCR.
019900     ADD     1                       TO    WK-N-GEN-MONTH-SUBSCR.
020000     MOVE    WK-N-GEN-MONTH-SUBSCR    TO    WK-N-GEN-MONTH.
020100
020200     PERFORM C000-NEXT-RANDOM-ROUTINE
020300        THRU C099-NEXT-RANDOM-ROUTINE-EX.
020400     DIVIDE  WK-N-RANDOM-RESULT BY
020500             WK-N-DAYS-IN-MONTH (WK-N-GEN-MONTH-SUBSCR)
020600            GIVING WK-N-RANDOM-QUOTIENT
020700            REMAINDER WK-N-GEN-DAY.
020800     ADD     1                       TO    WK-N-GEN-DAY.
020900
021000     MOVE    WK-N-GEN-YEAR            TO    NYUREC-DATE-CCYY.
021100     MOVE    WK-N-GEN-MONTH           TO    NYUREC-DATE-MM.
021200     MOVE    WK-N-GEN-DAY             TO    NYUREC-DATE-DD.
021300 D099-GENERATE-DATE-ROUTINE-EX.
021400     EXIT.
021500
021600*---------------------------------------------------------------*
021700*                   PROGRAM SUBROUTINE                         *
021800*---------------------------------------------------------------*
021900 Y900-ABNORMAL-TERMINATION.
022000     PERFORM Z000-END-PROGRAM-ROUTINE.
022100     STOP RUN.
022200
022300 Z000-END-PROGRAM-ROUTINE.
022400     CLOSE TFSNYUTB.
022500     IF  NOT WK-C-SUCCESSFUL
022600         DISPLAY "NYURESET - CLOSE FILE ERROR - TFSNYUTB"
022700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
022800     DISPLAY "NYURESET - LEDGER ROWS GENERATED : " WK-N-REC-COUNT.
022900
023000 Z099-END-PROGRAM-ROUTINE-EX.
023100     EXIT.
023200******************************************************************
023300************** END OF PROGRAM SOURCE -  NYURESET ***************
023400******************************************************************
